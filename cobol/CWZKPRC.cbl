      ******************************************************************
      * FECHA       : 14/03/1987                                      *
      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
      * APLICACION  : CASHEWISS - CUADRE DE GASTOS PERSONALES          *
      * PROGRAMA    : CWZKPRC                                          *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : PROCESA EL EXTRACTO DE LA CUENTA CORRIENTE DE    *
      *             : ZKB (ZURCHER KANTONALBANK, ZKB-IN), COMBINA LAS  *
      *             : COLUMNAS DE CARGO Y ABONO EN UN SOLO MONTO CON   *
      *             : SIGNO, LIMPIA EL TEXTO DE MOVIMIENTO (DESPOJA EL *
      *             : PREFIJO DE CODIGO DE OPERACION Y LOS DETALLES    *
      *             : SOBRANTES DESPUES DE LA COMA), ARMA EL TITULO    *
      *             : DE LOS TRASPASOS TWINT, DESCARTA LOS MOVIMIENTOS *
      *             : DE LAS TARJETAS VISECA Y SWISSCARD (IMPORTADAS   *
      *             : POR SUS PROPIOS PROCESADORES), CATEGORIZA CONTRA *
      *             : CWCATMAP Y ESCRIBE CASHEW-OUT.                   *
      * ARCHIVOS    : ZKB-IN=E, CASHEW-OUT=S, SUMMARY-RPT=S            *
      * ACCION (ES) : P=PROCESAR UN RANGO DE FECHAS                    *
      * INSTALADO   : 14/03/1987                                       *
      * BPM/RATIONAL: 228866                                           *
      * NOMBRE      : PROCESADOR DE MOVIMIENTOS ZKB                    *
      ******************************************************************
      * BITACORA DE CAMBIOS                                            *
      * 14/03/1987  PEDR  TKT-00112  VERSION INICIAL (CUADRE LOCAL).   *
      * 30/01/1994  PEDR  TKT-00421  SE SEPARA DEL PROGRAMA UNICO      *
      *                   ORIGINAL PARA ATENDER LA CUENTA DE ZKB.      *
      * 22/06/1998  IPOR  TKT-00512  REVISION DE SIGLO (Y2K): FECHAS A *
      *                   8 DIGITOS.                                   *
      * 17/08/2021  EDRD  TKT-228866 REESCRITURA PARA RECIBIR EL       *
      *                   EXTRACTO ELECTRONICO DE ZKB. SE AGREGA LA    *
      *                   LIMPIEZA DEL TEXTO DE MOVIMIENTO Y EL MOTOR  *
      *                   DE CATEGORIAS (CWCATMAP).                   *
      * 30/09/2021  EDRD  TKT-228866 SE AGREGA EL ARMADO DEL TITULO    *
      *                   DE LOS TRASPASOS TWINT EN FORMATO "TWINT     *
      *                   NOMBRE APELLIDO" Y EL FILTRO DE MOVIMIENTOS  *
      *                   DE TARJETAS VISECA/SWISSCARD YA IMPORTADOS.  *
      * 14/10/2021  EDRD  TKT-229005 SE AGREGA EL EMPAQUE DE SALIDA EN *
      *                   LOTES DE 25 REGISTROS (CW-BATCH-NO).         *
      * 09/11/2021  MVCH  TKT-229180 SE AGREGA EL REPORTE SUMARIO.     *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CWZKPRC.
       AUTHOR.        ERICK RAMIREZ.
       INSTALLATION.  DEPTO. DE SISTEMAS - UNIDAD CASHEWISS.
       DATE-WRITTEN.  14/03/1987.
       DATE-COMPILED.
       SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS TIPO-MONTO-VALIDO IS "0" THRU "9"
           UPSI-0 IS WS-TRAZA ON  STATUS IS WKS-TRAZA-ACTIVA
                             OFF STATUS IS WKS-TRAZA-INACTIVA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ZKB-IN ASSIGN TO ZKBIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-ZKBIN.
           SELECT CASHEW-OUT ASSIGN TO CASHOUT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-CASHOUT.
           SELECT SUMMARY-RPT ASSIGN TO SUMRPT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-SUMRPT.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  ZKB-IN
           RECORDING MODE IS F.
       COPY CWZKIN1.
      *
       FD  CASHEW-OUT
           RECORDING MODE IS F.
       COPY CWOUT01.
      *
       FD  SUMMARY-RPT
           RECORDING MODE IS F
           LINAGE IS 60 LINES
               WITH FOOTING AT 56.
       COPY CWTOT01.
      ******************************************************************
       WORKING-STORAGE SECTION.
       01  WKS-CAMPOS-DE-TRABAJO.
           05  WKS-PROGRAMA            PIC X(08) VALUE "CWZKPRC".
           05  WKS-PROCESADOR          PIC X(10) VALUE "ZKB".
           05  WKS-CUENTA              PIC X(20) VALUE
               "CUENTA ZKB".
           05  FILLER                  PIC X(10) VALUE SPACES.
       01  WKS-SWITCHES.
           05  WKS-FIN-ZKBIN           PIC X(01) VALUE "N".
               88  HAY-FIN-ZKBIN              VALUE "S".
           05  WKS-FLAG-TWINT          PIC X(01) VALUE "N".
               88  ES-TRASPASO-TWINT           VALUE "S".
           05  WKS-FLAG-ENCONTRO       PIC X(01) VALUE "N".
               88  SE-ENCONTRO                 VALUE "S".
           05  WKS-PRIMERA-MUESTRA     PIC X(01) VALUE "N".
               88  YA-HAY-MUESTRA              VALUE "S".
           05  WKS-TRAZA-ACTIVA        PIC X(01) VALUE "N".
           05  WKS-TRAZA-INACTIVA      PIC X(01) VALUE "S".
           05  FILLER                  PIC X(10) VALUE SPACES.
       01  FS-ZKBIN                    PIC 9(02) VALUE ZEROS.
       01  FS-CASHOUT                  PIC 9(02) VALUE ZEROS.
       01  FS-SUMRPT                   PIC 9(02) VALUE ZEROS.
      *
       01  WKS-PARAMETROS-CORRIDA.
           05  WKS-FECHA-DESDE         PIC 9(08) VALUE ZEROS.
           05  WKS-FECHA-HASTA         PIC 9(08) VALUE 99999999.
       01  WKS-PARAMETROS-R REDEFINES WKS-PARAMETROS-CORRIDA.
           05  WKS-RANGO-AAAAMMDD      PIC X(16).
      *
       01  WKS-SEC-SALIDA              PIC 9(07) COMP VALUE ZEROS.
       01  WKS-SEC-LOTE                PIC 9(07) COMP VALUE ZEROS.
      *
      *    CONTADORES E INDICES USADOS PARA RASTREAR EL TEXTO DE
      *    MOVIMIENTO (ZK-BOOKING-TEXT) CARACTER POR CARACTER.
       01  WKS-INDICES-DE-RASTREO.
           05  WKS-IX-SCAN             PIC 9(02) COMP VALUE ZEROS.
           05  WKS-POS-ULT-DOSP        PIC 9(02) COMP VALUE ZEROS.
           05  WKS-POS-ULT-COMA        PIC 9(02) COMP VALUE ZEROS.
           05  WKS-POS-NO-BLANCO       PIC 9(02) COMP VALUE ZEROS.
           05  WKS-LONGITUD-RESTO      PIC 9(02) COMP VALUE ZEROS.
           05  WKS-CONT-COMAS          PIC 9(02) COMP VALUE ZEROS.
           05  WKS-CONT-TWINT          PIC 9(02) COMP VALUE ZEROS.
           05  WKS-CONT-VISECA         PIC 9(02) COMP VALUE ZEROS.
           05  WKS-CONT-SWISSCARD      PIC 9(02) COMP VALUE ZEROS.
      *
      *    AREAS DE TRABAJO PARA LA LIMPIEZA DEL TEXTO DE MOVIMIENTO.
       01  WKS-AREAS-DE-LIMPIEZA.
           05  WKS-TEXTO-ORIGINAL      PIC X(70) VALUE SPACES.
           05  WKS-TEXTO-POST-DOSP     PIC X(70) VALUE SPACES.
           05  WKS-TEXTO-LIMPIO        PIC X(70) VALUE SPACES.
           05  WKS-TEXTO-DESPUES-COMA  PIC X(70) VALUE SPACES.
           05  WKS-TEXTO-AJUSTE        PIC X(70) VALUE SPACES.
           05  WKS-TEXTO-TEMPORAL      PIC X(70) VALUE SPACES.
           05  WKS-TITULO-FINAL        PIC X(40) VALUE SPACES.
      *
      *    AREAS DE ENLACE PARA CWCATMAP (DEBEN COINCIDIR EN LONGITUD
      *    CON LA LLAVE DE BUSQUEDA DEL MOTOR DE CATEGORIAS, X(45)).
       01  WKS-AREAS-DE-ENLACE.
           05  WKS-LK-MERCHANT         PIC X(45).
           05  WKS-LK-DESCRIPTION      PIC X(45).
           05  WKS-LK-REG-CATEGORY     PIC X(45).
           05  WKS-LK-MERCH-CATEGORY   PIC X(45).
      *
       01  WKS-MERCADOR-MUESTRA.
           05  WKS-MUE-FECHA           PIC 9(08).
           05  WKS-MUE-FECHA-R REDEFINES WKS-MUE-FECHA.
               10  WKS-MUE-AAAA        PIC 9(04).
               10  WKS-MUE-MM          PIC 9(02).
               10  WKS-MUE-DD          PIC 9(02).
           05  WKS-MUE-TITULO          PIC X(40).
           05  WKS-MUE-MONTO           PIC S9(7)V99.
           05  WKS-MUE-MONEDA          PIC X(03).
           05  WKS-MUE-CATEGORIA       PIC X(25).
           05  WKS-MUE-SUBCATEGORIA    PIC X(25).
      ******************************************************************
       PROCEDURE DIVISION.
       000-PRINCIPAL SECTION.
           PERFORM 010-INICIO THRU 010-INICIO-E
           PERFORM 100-LEE-ZKB THRU 100-LEE-ZKB-E
           PERFORM 200-PROCESA-ZKB THRU 200-PROCESA-ZKB-E
               UNTIL HAY-FIN-ZKBIN
           PERFORM 900-REPORTE-SUMARIO THRU 900-REPORTE-SUMARIO-E
           PERFORM 990-FIN THRU 990-FIN-E
           STOP RUN.
       000-PRINCIPAL-E. EXIT.
      *
      *    EL RENGLON DE SYSIN TRAE SIEMPRE 16 DIGITOS: DATE-FROM
      *    (8) SEGUIDO DE DATE-TO (8). SI NO SE DESEA FILTRAR POR
      *    FECHA, EL OPERADOR ENVIA 0000000099999999.
       010-INICIO SECTION.
           ACCEPT WKS-RANGO-AAAAMMDD FROM SYSIN
           OPEN INPUT ZKB-IN
           OPEN OUTPUT CASHEW-OUT
           OPEN OUTPUT SUMMARY-RPT
           IF FS-ZKBIN = 97
              MOVE ZEROS TO FS-ZKBIN
           END-IF
           IF FS-ZKBIN NOT = 0 OR FS-CASHOUT NOT = 0
                            OR FS-SUMRPT NOT = 0
              DISPLAY "****************************************"
              DISPLAY "* CWZKPRC - ERROR AL ABRIR ARCHIVOS     *"
              DISPLAY "* ZKB-IN       : " FS-ZKBIN
              DISPLAY "* CASHEW-OUT   : " FS-CASHOUT
              DISPLAY "* SUMMARY-RPT  : " FS-SUMRPT
              DISPLAY "****************************************"
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF
           MOVE "N" TO WKS-PRIMERA-MUESTRA.
       010-INICIO-E. EXIT.
      *
       100-LEE-ZKB SECTION.
           READ ZKB-IN
               AT END
                   MOVE "S" TO WKS-FIN-ZKBIN
               NOT AT END
                   ADD 1 TO WKS-TOT-LEIDOS
           END-READ.
       100-LEE-ZKB-E. EXIT.
      *
       200-PROCESA-ZKB SECTION.
           IF ZK-BOOK-DATE < WKS-FECHA-DESDE
              OR ZK-BOOK-DATE > WKS-FECHA-HASTA
              ADD 1 TO WKS-OMI-FUERA-RANGO
              GO TO 200-PROCESA-ZKB-E
           END-IF
           PERFORM 300-LIMPIA-TEXTO THRU 300-LIMPIA-TEXTO-E
           MOVE ZEROS TO WKS-CONT-VISECA WKS-CONT-SWISSCARD
           INSPECT WKS-TEXTO-LIMPIO TALLYING WKS-CONT-VISECA
               FOR ALL "VISECA"
           INSPECT WKS-TEXTO-LIMPIO TALLYING WKS-CONT-SWISSCARD
               FOR ALL "SWISSCARD"
           IF WKS-CONT-VISECA > 0 OR WKS-CONT-SWISSCARD > 0
              ADD 1 TO WKS-OMI-TARJETA-LIG
              GO TO 200-PROCESA-ZKB-E
           END-IF
           PERFORM 400-ARMA-SALIDA THRU 400-ARMA-SALIDA-E
           PERFORM 500-ESCRIBE-SALIDA THRU 500-ESCRIBE-SALIDA-E.
       200-PROCESA-ZKB-E.
           PERFORM 100-LEE-ZKB THRU 100-LEE-ZKB-E.
      *
      *    LIMPIA ZK-BOOKING-TEXT: (A) SE CONSERVA EL TEXTO POSTERIOR
      *    A LOS DOS PUNTOS (:) MAS A LA DERECHA; (B) SI HAY MAS DE
      *    UNA COMA EN EL RESULTADO, SE CONSERVA SOLO LO QUE ANTECEDE
      *    A LA PRIMERA COMA; (C) SI EL MOVIMIENTO ES UN TRASPASO
      *    TWINT, EL TITULO SE ARMA CON "TWINT " MAS EL TEXTO POSTERIOR
      *    A LA ULTIMA COMA DEL TEXTO DEL PASO (A), EN FORMATO TITULO.
       300-LIMPIA-TEXTO SECTION.
           MOVE ZK-BOOKING-TEXT TO WKS-TEXTO-ORIGINAL
           MOVE ZEROS TO WKS-CONT-TWINT
           INSPECT WKS-TEXTO-ORIGINAL TALLYING WKS-CONT-TWINT
               FOR ALL "TWINT"
           IF WKS-CONT-TWINT > 0
              MOVE "S" TO WKS-FLAG-TWINT
           ELSE
              MOVE "N" TO WKS-FLAG-TWINT
           END-IF
           PERFORM 310-CORTA-EN-DOSPUNTOS THRU 310-CORTA-EN-DOSPUNTOS-E
           MOVE WKS-TEXTO-POST-DOSP TO WKS-TEXTO-LIMPIO
           MOVE ZEROS TO WKS-CONT-COMAS
           INSPECT WKS-TEXTO-LIMPIO TALLYING WKS-CONT-COMAS
               FOR ALL ","
           IF WKS-CONT-COMAS > 1
              UNSTRING WKS-TEXTO-LIMPIO DELIMITED BY ","
                  INTO WKS-TEXTO-LIMPIO
              MOVE WKS-TEXTO-LIMPIO TO WKS-TEXTO-AJUSTE
              PERFORM 800-RECORTA-BLANCOS-IZQ
                  THRU 800-RECORTA-BLANCOS-IZQ-E
              MOVE WKS-TEXTO-AJUSTE TO WKS-TEXTO-LIMPIO
           END-IF
           IF ES-TRASPASO-TWINT
              PERFORM 320-ARMA-TITULO-TWINT THRU 320-ARMA-TITULO-TWINT-E
              MOVE WKS-TITULO-FINAL TO WKS-TEXTO-LIMPIO
           END-IF.
       300-LIMPIA-TEXTO-E. EXIT.
      *
       310-CORTA-EN-DOSPUNTOS SECTION.
           MOVE ZEROS TO WKS-POS-ULT-DOSP
           PERFORM 315-EXAMINA-DOSPUNTOS THRU 315-EXAMINA-DOSPUNTOS-E
               VARYING WKS-IX-SCAN FROM 1 BY 1
               UNTIL WKS-IX-SCAN > 70
           MOVE SPACES TO WKS-TEXTO-POST-DOSP
           IF WKS-POS-ULT-DOSP > 0 AND WKS-POS-ULT-DOSP < 70
              COMPUTE WKS-LONGITUD-RESTO = 70 - WKS-POS-ULT-DOSP
              MOVE WKS-TEXTO-ORIGINAL
                   (WKS-POS-ULT-DOSP + 1 : WKS-LONGITUD-RESTO)
                   TO WKS-TEXTO-AJUSTE
              PERFORM 800-RECORTA-BLANCOS-IZQ
                  THRU 800-RECORTA-BLANCOS-IZQ-E
              MOVE WKS-TEXTO-AJUSTE TO WKS-TEXTO-POST-DOSP
           ELSE
              MOVE WKS-TEXTO-ORIGINAL TO WKS-TEXTO-POST-DOSP
           END-IF.
       310-CORTA-EN-DOSPUNTOS-E. EXIT.
      *
       315-EXAMINA-DOSPUNTOS SECTION.
           IF WKS-TEXTO-ORIGINAL(WKS-IX-SCAN:1) = ":"
              MOVE WKS-IX-SCAN TO WKS-POS-ULT-DOSP
           END-IF.
       315-EXAMINA-DOSPUNTOS-E. EXIT.
      *
      *    ARMA EL TITULO DE UN TRASPASO TWINT: "TWINT " MAS EL TEXTO
      *    POSTERIOR A LA ULTIMA COMA DEL TEXTO DEL PASO (A), CON LA
      *    PRIMERA LETRA DE CADA PALABRA EN MAYUSCULA.
       320-ARMA-TITULO-TWINT SECTION.
           MOVE ZEROS TO WKS-POS-ULT-COMA
           PERFORM 322-EXAMINA-COMA THRU 322-EXAMINA-COMA-E
               VARYING WKS-IX-SCAN FROM 1 BY 1
               UNTIL WKS-IX-SCAN > 70
           MOVE SPACES TO WKS-TEXTO-DESPUES-COMA
           IF WKS-POS-ULT-COMA > 0 AND WKS-POS-ULT-COMA < 70
              COMPUTE WKS-LONGITUD-RESTO = 70 - WKS-POS-ULT-COMA
              MOVE WKS-TEXTO-POST-DOSP
                   (WKS-POS-ULT-COMA + 1 : WKS-LONGITUD-RESTO)
                   TO WKS-TEXTO-DESPUES-COMA
           ELSE
              MOVE WKS-TEXTO-POST-DOSP TO WKS-TEXTO-DESPUES-COMA
           END-IF
           MOVE WKS-TEXTO-DESPUES-COMA TO WKS-TEXTO-AJUSTE
           PERFORM 800-RECORTA-BLANCOS-IZQ
               THRU 800-RECORTA-BLANCOS-IZQ-E
           MOVE WKS-TEXTO-AJUSTE TO WKS-TEXTO-DESPUES-COMA
           INSPECT WKS-TEXTO-DESPUES-COMA
               CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                       TO "abcdefghijklmnopqrstuvwxyz"
           IF WKS-TEXTO-DESPUES-COMA(1:1) NOT = SPACE
              INSPECT WKS-TEXTO-DESPUES-COMA(1:1)
                  CONVERTING "abcdefghijklmnopqrstuvwxyz"
                          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           END-IF
           PERFORM 325-CAPITALIZA-PALABRA THRU 325-CAPITALIZA-PALABRA-E
               VARYING WKS-IX-SCAN FROM 2 BY 1
               UNTIL WKS-IX-SCAN > 40
           MOVE SPACES TO WKS-TITULO-FINAL
           STRING "TWINT " DELIMITED BY SIZE
                  WKS-TEXTO-DESPUES-COMA DELIMITED BY SIZE
               INTO WKS-TITULO-FINAL.
       320-ARMA-TITULO-TWINT-E. EXIT.
      *
       322-EXAMINA-COMA SECTION.
           IF WKS-TEXTO-POST-DOSP(WKS-IX-SCAN:1) = ","
              MOVE WKS-IX-SCAN TO WKS-POS-ULT-COMA
           END-IF.
       322-EXAMINA-COMA-E. EXIT.
      *
       325-CAPITALIZA-PALABRA SECTION.
           IF WKS-TEXTO-DESPUES-COMA(WKS-IX-SCAN - 1:1) = SPACE
              AND WKS-TEXTO-DESPUES-COMA(WKS-IX-SCAN:1) NOT = SPACE
              INSPECT WKS-TEXTO-DESPUES-COMA(WKS-IX-SCAN:1)
                  CONVERTING "abcdefghijklmnopqrstuvwxyz"
                          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
           END-IF.
       325-CAPITALIZA-PALABRA-E. EXIT.
      *
      *    RECORTA LOS BLANCOS A LA IZQUIERDA DE WKS-TEXTO-AJUSTE,
      *    DEJANDO EL CONTENIDO JUSTIFICADO A LA IZQUIERDA.
       800-RECORTA-BLANCOS-IZQ SECTION.
           MOVE ZEROS TO WKS-POS-NO-BLANCO
           MOVE "N" TO WKS-FLAG-ENCONTRO
           PERFORM 805-BUSCA-NO-BLANCO THRU 805-BUSCA-NO-BLANCO-E
               VARYING WKS-IX-SCAN FROM 1 BY 1
               UNTIL WKS-IX-SCAN > 70 OR SE-ENCONTRO
           IF WKS-POS-NO-BLANCO > 1
              COMPUTE WKS-LONGITUD-RESTO = 71 - WKS-POS-NO-BLANCO
              MOVE WKS-TEXTO-AJUSTE
                   (WKS-POS-NO-BLANCO : WKS-LONGITUD-RESTO)
                   TO WKS-TEXTO-TEMPORAL
              MOVE WKS-TEXTO-TEMPORAL TO WKS-TEXTO-AJUSTE
           END-IF.
       800-RECORTA-BLANCOS-IZQ-E. EXIT.
      *
       805-BUSCA-NO-BLANCO SECTION.
           IF WKS-TEXTO-AJUSTE(WKS-IX-SCAN:1) NOT = SPACE
              MOVE WKS-IX-SCAN TO WKS-POS-NO-BLANCO
              MOVE "S" TO WKS-FLAG-ENCONTRO
           END-IF.
       805-BUSCA-NO-BLANCO-E. EXIT.
      *
       400-ARMA-SALIDA SECTION.
           MOVE SPACES TO REG-CASHEW-OUT
           MOVE ZK-BOOK-DATE TO CW-DATE
           MOVE WKS-TEXTO-LIMPIO(1:40) TO CW-TITLE
           COMPUTE CW-AMOUNT = ZK-CREDIT-AMOUNT - ZK-DEBIT-AMOUNT
           MOVE "CHF" TO CW-CURRENCY
           MOVE WKS-CUENTA TO CW-ACCOUNT
           MOVE WKS-PROCESADOR TO CW-NOTES
           MOVE SPACES TO WKS-AREAS-DE-ENLACE
           MOVE WKS-TEXTO-LIMPIO(1:40) TO WKS-LK-MERCHANT
           CALL "CWCATMAP" USING WKS-LK-MERCHANT
                                  WKS-LK-DESCRIPTION
                                  WKS-LK-REG-CATEGORY
                                  WKS-LK-MERCH-CATEGORY
                                  CW-CATEGORY
                                  CW-SUBCATEGORY.
       400-ARMA-SALIDA-E. EXIT.
      *
       500-ESCRIBE-SALIDA SECTION.
           ADD 1 TO WKS-SEC-SALIDA
           COMPUTE WKS-SEC-LOTE =
                   ((WKS-SEC-SALIDA - 1) / 25) + 1
           MOVE WKS-SEC-LOTE TO CW-BATCH-NO
           WRITE REG-CASHEW-OUT
           IF FS-CASHOUT NOT = 0
              DISPLAY "****************************************"
              DISPLAY "* CWZKPRC - ERROR AL ESCRIBIR CASHEW-OUT*"
              DISPLAY "* FILE STATUS = " FS-CASHOUT
              DISPLAY "****************************************"
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF
           ADD 1 TO WKS-TOT-ESCRITOS
           MOVE WKS-SEC-LOTE TO WKS-TOT-LOTES
           IF CW-AMOUNT < 0
              ADD CW-AMOUNT TO WKS-TOT-GASTOS
           ELSE
              ADD CW-AMOUNT TO WKS-TOT-INGRESOS
           END-IF
           IF NOT YA-HAY-MUESTRA
              PERFORM 510-GUARDA-MUESTRA THRU 510-GUARDA-MUESTRA-E
           END-IF.
       500-ESCRIBE-SALIDA-E. EXIT.
      *
       510-GUARDA-MUESTRA SECTION.
           MOVE CW-DATE TO WKS-MUE-FECHA
           MOVE CW-TITLE TO WKS-MUE-TITULO
           MOVE CW-AMOUNT TO WKS-MUE-MONTO
           MOVE CW-CURRENCY TO WKS-MUE-MONEDA
           MOVE CW-CATEGORY TO WKS-MUE-CATEGORIA
           MOVE CW-SUBCATEGORY TO WKS-MUE-SUBCATEGORIA
           MOVE "S" TO WKS-PRIMERA-MUESTRA.
       510-GUARDA-MUESTRA-E. EXIT.
      *
      ******************************************************************
      *    REPORTE SUMARIO DE CONTROL AL FINALIZAR LA CORRIDA          *
      ******************************************************************
       900-REPORTE-SUMARIO SECTION.
           COMPUTE WKS-TOT-NETO =
                   WKS-TOT-GASTOS + WKS-TOT-INGRESOS
           MOVE SPACES TO WKS-ENCABEZADO-RPT
           MOVE WKS-PROGRAMA TO WKS-ENC-PROGRAMA
           MOVE WKS-PROCESADOR TO WKS-ENC-PROCESADOR
           MOVE WKS-RANGO-AAAAMMDD TO WKS-ENC-RANGO(1:16)
           WRITE REG-SUMMARY-RPT FROM WKS-ENCABEZADO-RPT
               AFTER ADVANCING TOP-OF-FORM
           IF YA-HAY-MUESTRA
              PERFORM 910-IMPRIME-MUESTRA THRU 910-IMPRIME-MUESTRA-E
           END-IF
           PERFORM 920-IMPRIME-TOTALES THRU 920-IMPRIME-TOTALES-E.
       900-REPORTE-SUMARIO-E. EXIT.
      *
       910-IMPRIME-MUESTRA SECTION.
           MOVE SPACES TO WKS-DETALLE-RPT
           MOVE "MUESTRA:  " TO WKS-DET-ETIQUETA
           MOVE WKS-MUE-FECHA TO WKS-DET-FECHA
           MOVE WKS-MUE-TITULO TO WKS-DET-TITULO
           MOVE WKS-MUE-MONTO TO WKS-MASCARA-MONTO
           MOVE WKS-MASCARA-MONTO TO WKS-DET-MONTO
           MOVE WKS-MUE-MONEDA TO WKS-DET-MONEDA
           MOVE WKS-MUE-CATEGORIA TO WKS-DET-CATEGORIA
           MOVE WKS-MUE-SUBCATEGORIA TO WKS-DET-SUBCATEGORIA
           WRITE REG-SUMMARY-RPT FROM WKS-DETALLE-RPT
               AFTER ADVANCING 2 LINES.
       910-IMPRIME-MUESTRA-E. EXIT.
      *
       920-IMPRIME-TOTALES SECTION.
           MOVE SPACES TO WKS-RENGLON-TOTAL
           MOVE "RECORDS READ" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-LEIDOS TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 2 LINES
      *
           MOVE "RECORDS SKIPPED-LINKED CARD" TO WKS-TOT-ETIQUETA
           MOVE WKS-OMI-TARJETA-LIG TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "RECORDS SKIPPED-DATE RANGE" TO WKS-TOT-ETIQUETA
           MOVE WKS-OMI-FUERA-RANGO TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "RECORDS WRITTEN" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-ESCRITOS TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 2 LINES
      *
           MOVE "TOTAL EXPENSES" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-GASTOS TO WKS-MASCARA-MONTO
           MOVE WKS-MASCARA-MONTO TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "TOTAL INCOME" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-INGRESOS TO WKS-MASCARA-MONTO
           MOVE WKS-MASCARA-MONTO TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "NET AMOUNT" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-NETO TO WKS-MASCARA-MONTO
           MOVE WKS-MASCARA-MONTO TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "BATCHES CREATED" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-LOTES TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES.
       920-IMPRIME-TOTALES-E. EXIT.
      *
       990-FIN SECTION.
           CLOSE ZKB-IN
           CLOSE CASHEW-OUT
           CLOSE SUMMARY-RPT.
       990-FIN-E. EXIT.
