      ******************************************************************
      * FECHA       : 14/03/1987                                      *
      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
      * APLICACION  : CASHEWISS - CUADRE DE GASTOS PERSONALES          *
      * PROGRAMA    : CWVIPRC                                          *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : PROCESA LOS MOVIMIENTOS DE LA TARJETA VISECA     *
      *             : (VISECA-IN), DESCARTA LOS NO CATEGORIZADOS, SIN  *
      *             : MERCADOR O CON MONTO NO POSITIVO, CATEGORIZA     *
      *             : CONTRA CWCATMAP Y ESCRIBE CASHEW-OUT.            *
      * ARCHIVOS    : VISECA-IN=E, CASHEW-OUT=S, SUMMARY-RPT=S         *
      * ACCION (ES) : P=PROCESAR UN RANGO DE FECHAS                    *
      * INSTALADO   : 14/03/1987                                       *
      * BPM/RATIONAL: 228866                                           *
      * NOMBRE      : PROCESADOR DE MOVIMIENTOS VISECA                 *
      ******************************************************************
      * BITACORA DE CAMBIOS                                            *
      * 14/03/1987  PEDR  TKT-00112  VERSION INICIAL (CUADRE LOCAL).   *
      * 11/07/1989  PEDR  TKT-00201  SE SEPARA EL CUADRE DE VISECA DEL *
      *                   PROGRAMA UNICO ORIGINAL DEL DEPARTAMENTO.    *
      * 22/06/1998  IPOR  TKT-00512  REVISION DE SIGLO (Y2K): FECHAS A *
      *                   8 DIGITOS.                                   *
      * 17/08/2021  EDRD  TKT-228866 REESCRITURA PARA RECIBIR EL       *
      *                   EXTRACTO ELECTRONICO DE VISECA Y USAR EL     *
      *                   MOTOR DE CATEGORIAS (CWCATMAP).              *
      * 14/10/2021  EDRD  TKT-229005 SE AGREGA EL EMPAQUE DE SALIDA EN *
      *                   LOTES DE 25 REGISTROS (CW-BATCH-NO).         *
      * 09/11/2021  MVCH  TKT-229180 SE AGREGA EL REPORTE SUMARIO.     *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CWVIPRC.
       AUTHOR.        ERICK RAMIREZ.
       INSTALLATION.  DEPTO. DE SISTEMAS - UNIDAD CASHEWISS.
       DATE-WRITTEN.  14/03/1987.
       DATE-COMPILED.
       SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS TIPO-MONTO-VALIDO IS "0" THRU "9"
           UPSI-0 IS WS-TRAZA ON  STATUS IS WKS-TRAZA-ACTIVA
                             OFF STATUS IS WKS-TRAZA-INACTIVA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VISECA-IN ASSIGN TO VISECAIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-VISECAIN.
           SELECT CASHEW-OUT ASSIGN TO CASHOUT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-CASHOUT.
           SELECT SUMMARY-RPT ASSIGN TO SUMRPT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-SUMRPT.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  VISECA-IN
           RECORDING MODE IS F.
       COPY CWVIIN1.
      *
       FD  CASHEW-OUT
           RECORDING MODE IS F.
       COPY CWOUT01.
      *
       FD  SUMMARY-RPT
           RECORDING MODE IS F
           LINAGE IS 60 LINES
               WITH FOOTING AT 56.
       COPY CWTOT01.
      ******************************************************************
       WORKING-STORAGE SECTION.
       01  WKS-CAMPOS-DE-TRABAJO.
           05  WKS-PROGRAMA            PIC X(08) VALUE "CWVIPRC".
           05  WKS-PROCESADOR          PIC X(10) VALUE "VISECA".
           05  WKS-CUENTA              PIC X(20) VALUE
               "TARJETA VISECA".
           05  FILLER                  PIC X(10) VALUE SPACES.
       01  WKS-SWITCHES.
           05  WKS-FIN-VISECAIN        PIC X(01) VALUE "N".
               88  HAY-FIN-VISECAIN           VALUE "S".
           05  WKS-PRIMERA-MUESTRA     PIC X(01) VALUE "N".
               88  YA-HAY-MUESTRA              VALUE "S".
           05  WKS-TRAZA-ACTIVA        PIC X(01) VALUE "N".
           05  WKS-TRAZA-INACTIVA      PIC X(01) VALUE "S".
           05  FILLER                  PIC X(10) VALUE SPACES.
       01  FS-VISECAIN                 PIC 9(02) VALUE ZEROS.
       01  FS-CASHOUT                  PIC 9(02) VALUE ZEROS.
       01  FS-SUMRPT                   PIC 9(02) VALUE ZEROS.
      *
       01  WKS-PARAMETROS-CORRIDA.
           05  WKS-FECHA-DESDE         PIC 9(08) VALUE ZEROS.
           05  WKS-FECHA-HASTA         PIC 9(08) VALUE 99999999.
       01  WKS-PARAMETROS-R REDEFINES WKS-PARAMETROS-CORRIDA.
           05  WKS-RANGO-AAAAMMDD      PIC X(16).
      *
       01  WKS-SEC-SALIDA              PIC 9(07) COMP VALUE ZEROS.
       01  WKS-SEC-LOTE                PIC 9(07) COMP VALUE ZEROS.
      *
      *    AREAS DE ENLACE PARA CWCATMAP (DEBEN COINCIDIR EN LONGITUD
      *    CON LA LLAVE DE BUSQUEDA DEL MOTOR DE CATEGORIAS, X(45)).
       01  WKS-AREAS-DE-ENLACE.
           05  WKS-LK-MERCHANT         PIC X(45).
           05  WKS-LK-DESCRIPTION      PIC X(45).
           05  WKS-LK-REG-CATEGORY     PIC X(45).
           05  WKS-LK-MERCH-CATEGORY   PIC X(45).
      *
       01  WKS-MERCADOR-MUESTRA.
           05  WKS-MUE-FECHA           PIC 9(08).
           05  WKS-MUE-FECHA-R REDEFINES WKS-MUE-FECHA.
               10  WKS-MUE-AAAA        PIC 9(04).
               10  WKS-MUE-MM          PIC 9(02).
               10  WKS-MUE-DD          PIC 9(02).
           05  WKS-MUE-TITULO          PIC X(40).
           05  WKS-MUE-MONTO           PIC S9(7)V99.
           05  WKS-MUE-MONEDA          PIC X(03).
           05  WKS-MUE-CATEGORIA       PIC X(25).
           05  WKS-MUE-SUBCATEGORIA    PIC X(25).
      ******************************************************************
       PROCEDURE DIVISION.
       000-PRINCIPAL SECTION.
           PERFORM 010-INICIO THRU 010-INICIO-E
           PERFORM 100-LEE-VISECA THRU 100-LEE-VISECA-E
           PERFORM 200-PROCESA-VISECA THRU 200-PROCESA-VISECA-E
               UNTIL HAY-FIN-VISECAIN
           PERFORM 900-REPORTE-SUMARIO THRU 900-REPORTE-SUMARIO-E
           PERFORM 990-FIN THRU 990-FIN-E
           STOP RUN.
       000-PRINCIPAL-E. EXIT.
      *
      *    EL RENGLON DE SYSIN TRAE SIEMPRE 16 DIGITOS: DATE-FROM
      *    (8) SEGUIDO DE DATE-TO (8). SI NO SE DESEA FILTRAR POR
      *    FECHA, EL OPERADOR ENVIA 0000000099999999.
       010-INICIO SECTION.
           ACCEPT WKS-RANGO-AAAAMMDD FROM SYSIN
           OPEN INPUT VISECA-IN
           OPEN OUTPUT CASHEW-OUT
           OPEN OUTPUT SUMMARY-RPT
           IF FS-VISECAIN = 97
              MOVE ZEROS TO FS-VISECAIN
           END-IF
           IF FS-VISECAIN NOT = 0 OR FS-CASHOUT NOT = 0
                               OR FS-SUMRPT NOT = 0
              DISPLAY "****************************************"
              DISPLAY "* CWVIPRC - ERROR AL ABRIR ARCHIVOS     *"
              DISPLAY "* VISECA-IN    : " FS-VISECAIN
              DISPLAY "* CASHEW-OUT   : " FS-CASHOUT
              DISPLAY "* SUMMARY-RPT  : " FS-SUMRPT
              DISPLAY "****************************************"
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF
           MOVE "N" TO WKS-PRIMERA-MUESTRA.
       010-INICIO-E. EXIT.
      *
       100-LEE-VISECA SECTION.
           READ VISECA-IN
               AT END
                   MOVE "S" TO WKS-FIN-VISECAIN
               NOT AT END
                   ADD 1 TO WKS-TOT-LEIDOS
           END-READ.
       100-LEE-VISECA-E. EXIT.
      *
       200-PROCESA-VISECA SECTION.
           IF VI-PFM-CATEGORY-ID = "CV_NOT_CATEGORIZED"
              ADD 1 TO WKS-OMI-SIN-CATEGORIA
              GO TO 200-PROCESA-VISECA-E
           END-IF
           IF VI-MERCHANT-NAME = SPACES
              ADD 1 TO WKS-OMI-SIN-CATEGORIA
              GO TO 200-PROCESA-VISECA-E
           END-IF
           IF VI-AMOUNT NOT > ZEROS
              ADD 1 TO WKS-OMI-SIN-CATEGORIA
              GO TO 200-PROCESA-VISECA-E
           END-IF
           IF VI-TRAN-DATE < WKS-FECHA-DESDE
              OR VI-TRAN-DATE > WKS-FECHA-HASTA
              ADD 1 TO WKS-OMI-FUERA-RANGO
              GO TO 200-PROCESA-VISECA-E
           END-IF
           PERFORM 300-ARMA-SALIDA THRU 300-ARMA-SALIDA-E
           PERFORM 400-ESCRIBE-SALIDA THRU 400-ESCRIBE-SALIDA-E.
       200-PROCESA-VISECA-E.
           PERFORM 100-LEE-VISECA THRU 100-LEE-VISECA-E.
      *
       300-ARMA-SALIDA SECTION.
           MOVE SPACES TO REG-CASHEW-OUT
           MOVE VI-TRAN-DATE TO CW-DATE
           MOVE VI-MERCHANT-NAME TO CW-TITLE
           COMPUTE CW-AMOUNT = VI-AMOUNT * -1
           MOVE VI-CURRENCY TO CW-CURRENCY
           MOVE WKS-CUENTA TO CW-ACCOUNT
           MOVE WKS-PROCESADOR TO CW-NOTES
           MOVE SPACES TO WKS-AREAS-DE-ENLACE
           MOVE VI-MERCHANT-NAME TO WKS-LK-MERCHANT
           MOVE VI-PFM-CATEGORY TO WKS-LK-MERCH-CATEGORY
           CALL "CWCATMAP" USING WKS-LK-MERCHANT
                                  WKS-LK-DESCRIPTION
                                  WKS-LK-REG-CATEGORY
                                  WKS-LK-MERCH-CATEGORY
                                  CW-CATEGORY
                                  CW-SUBCATEGORY.
       300-ARMA-SALIDA-E. EXIT.
      *
       400-ESCRIBE-SALIDA SECTION.
           ADD 1 TO WKS-SEC-SALIDA
           COMPUTE WKS-SEC-LOTE =
                   ((WKS-SEC-SALIDA - 1) / 25) + 1
           MOVE WKS-SEC-LOTE TO CW-BATCH-NO
           WRITE REG-CASHEW-OUT
           IF FS-CASHOUT NOT = 0
              DISPLAY "****************************************"
              DISPLAY "* CWVIPRC - ERROR AL ESCRIBIR CASHEW-OUT*"
              DISPLAY "* FILE STATUS = " FS-CASHOUT
              DISPLAY "****************************************"
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF
           ADD 1 TO WKS-TOT-ESCRITOS
           MOVE WKS-SEC-LOTE TO WKS-TOT-LOTES
           IF CW-AMOUNT < 0
              ADD CW-AMOUNT TO WKS-TOT-GASTOS
           ELSE
              ADD CW-AMOUNT TO WKS-TOT-INGRESOS
           END-IF
           IF NOT YA-HAY-MUESTRA
              PERFORM 410-GUARDA-MUESTRA THRU 410-GUARDA-MUESTRA-E
           END-IF.
       400-ESCRIBE-SALIDA-E. EXIT.
      *
       410-GUARDA-MUESTRA SECTION.
           MOVE CW-DATE TO WKS-MUE-FECHA
           MOVE CW-TITLE TO WKS-MUE-TITULO
           MOVE CW-AMOUNT TO WKS-MUE-MONTO
           MOVE CW-CURRENCY TO WKS-MUE-MONEDA
           MOVE CW-CATEGORY TO WKS-MUE-CATEGORIA
           MOVE CW-SUBCATEGORY TO WKS-MUE-SUBCATEGORIA
           MOVE "S" TO WKS-PRIMERA-MUESTRA.
       410-GUARDA-MUESTRA-E. EXIT.
      *
      ******************************************************************
      *    REPORTE SUMARIO DE CONTROL AL FINALIZAR LA CORRIDA          *
      ******************************************************************
       900-REPORTE-SUMARIO SECTION.
           COMPUTE WKS-TOT-NETO =
                   WKS-TOT-GASTOS + WKS-TOT-INGRESOS
           MOVE SPACES TO WKS-ENCABEZADO-RPT
           MOVE WKS-PROGRAMA TO WKS-ENC-PROGRAMA
           MOVE WKS-PROCESADOR TO WKS-ENC-PROCESADOR
           MOVE WKS-RANGO-AAAAMMDD TO WKS-ENC-RANGO(1:16)
           WRITE REG-SUMMARY-RPT FROM WKS-ENCABEZADO-RPT
               AFTER ADVANCING TOP-OF-FORM
           IF YA-HAY-MUESTRA
              PERFORM 910-IMPRIME-MUESTRA THRU 910-IMPRIME-MUESTRA-E
           END-IF
           PERFORM 920-IMPRIME-TOTALES THRU 920-IMPRIME-TOTALES-E.
       900-REPORTE-SUMARIO-E. EXIT.
      *
       910-IMPRIME-MUESTRA SECTION.
           MOVE SPACES TO WKS-DETALLE-RPT
           MOVE "MUESTRA:  " TO WKS-DET-ETIQUETA
           MOVE WKS-MUE-FECHA TO WKS-DET-FECHA
           MOVE WKS-MUE-TITULO TO WKS-DET-TITULO
           MOVE WKS-MUE-MONTO TO WKS-MASCARA-MONTO
           MOVE WKS-MASCARA-MONTO TO WKS-DET-MONTO
           MOVE WKS-MUE-MONEDA TO WKS-DET-MONEDA
           MOVE WKS-MUE-CATEGORIA TO WKS-DET-CATEGORIA
           MOVE WKS-MUE-SUBCATEGORIA TO WKS-DET-SUBCATEGORIA
           WRITE REG-SUMMARY-RPT FROM WKS-DETALLE-RPT
               AFTER ADVANCING 2 LINES.
       910-IMPRIME-MUESTRA-E. EXIT.
      *
       920-IMPRIME-TOTALES SECTION.
           MOVE SPACES TO WKS-RENGLON-TOTAL
           MOVE "RECORDS READ" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-LEIDOS TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 2 LINES
      *
           MOVE "RECORDS SKIPPED-UNCATEGORIZED" TO WKS-TOT-ETIQUETA
           MOVE WKS-OMI-SIN-CATEGORIA TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "RECORDS SKIPPED-DATE RANGE" TO WKS-TOT-ETIQUETA
           MOVE WKS-OMI-FUERA-RANGO TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "RECORDS WRITTEN" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-ESCRITOS TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 2 LINES
      *
           MOVE "TOTAL EXPENSES" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-GASTOS TO WKS-MASCARA-MONTO
           MOVE WKS-MASCARA-MONTO TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "TOTAL INCOME" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-INGRESOS TO WKS-MASCARA-MONTO
           MOVE WKS-MASCARA-MONTO TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "NET AMOUNT" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-NETO TO WKS-MASCARA-MONTO
           MOVE WKS-MASCARA-MONTO TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES
      *
           MOVE "BATCHES CREATED" TO WKS-TOT-ETIQUETA
           MOVE WKS-TOT-LOTES TO WKS-MASCARA-CANTIDAD
           MOVE WKS-MASCARA-CANTIDAD TO WKS-TOT-VALOR
           WRITE REG-SUMMARY-RPT FROM WKS-RENGLON-TOTAL
               AFTER ADVANCING 1 LINES.
       920-IMPRIME-TOTALES-E. EXIT.
      *
       990-FIN SECTION.
           CLOSE VISECA-IN
           CLOSE CASHEW-OUT
           CLOSE SUMMARY-RPT.
       990-FIN-E. EXIT.
