      ******************************************************************
      * FECHA       : 14/03/1987                                      *
      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
      * INSTALACION : DEPTO. DE SISTEMAS / UNIDAD CASHEWISS            *
      * PROGRAMA    : CWCATMAP                                         *
      * TIPO        : SUBPROGRAMA BATCH (CALLED)                       *
      * DESCRIPCION : MOTOR DE CATEGORIZACION. RECIBE MERCADOR,        *
      *               DESCRIPCION Y CATEGORIAS DEL PROVEEDOR Y         *
      *               DEVUELVE LA CATEGORIA/SUBCATEGORIA ESTANDAR DE   *
      *               CASHEWISS, PROBANDO LAS REGLAS EN ORDEN ESTRICTO *
      *               MERCADOR, DESCRIPCION, CATEGORIA REGISTRADA Y    *
      *               CATEGORIA DE MERCADOR (GANA LA PRIMERA QUE       *
      *               COINCIDA). VALIDA EL CATALOGO AL CARGAR.         *
      * ARCHIVOS    : RULES-IN (OPCIONAL)                              *
      * ACCION (ES) : CATEGORIZACION DE TRANSACCIONES                  *
      * PROGRAMA(S) : LLAMADO POR CWSWPRC, CWVIPRC, CWMBPRC, CWZKPRC   *
      * BPM/RATIONAL: 228866                                           *
      ******************************************************************
      *          M O T O R   D E   C A T E G O R I A S                 *
      ******************************************************************
      * BITACORA DE CAMBIOS                                            *
      * 14/03/1987  PEDR  TKT-00112  VERSION INICIAL: COMPARA EL       *
      *                   NOMBRE DE MERCADOR CONTRA UNA TABLA FIJA DE  *
      *                   14 RUBROS DEL CUADRE DE GASTOS DEL BANCO     *
      *                   LOCAL UNICO (SIN ARCHIVO DE REGLAS).         *
      * 19/02/1990  PEDR  TKT-00288  SE AGREGA LA BUSQUEDA POR         *
      *                   DESCRIPCION CUANDO EL MERCADOR NO COINCIDE.  *
      * 22/06/1998  IPOR  TKT-00512  REVISION DE SIGLO (Y2K): NINGUN   *
      *                   CAMPO DE FECHA EN ESTE MODULO; SE REVISA Y   *
      *                   SE CERTIFICA LIBRE DE RIESGO.                *
      * 04/03/2003  MVCH  TKT-00701  SE AGREGA VALIDACION DEL PAR      *
      *                   CATEGORIA/SUBCATEGORIA CONTRA EL CATALOGO    *
      *                   AL MOMENTO DE CARGAR LA TABLA DE REGLAS.     *
      * 17/08/2021  EDRD  TKT-228866 REESCRITURA COMPLETA PARA LA      *
      *                   UNIDAD CASHEWISS: SE AGREGAN LAS REGLAS DE   *
      *                   CATEGORIA REGISTRADA Y CATEGORIA DE          *
      *                   MERCADOR, Y LA TABLA DE REGLAS POR DEFECTO   *
      *                   DE SWISSCARD/VISECA (VER COPY CWCAT01).      *
      * 02/11/2021  EDRD  TKT-228931 SE PERMITE SUSTITUIR LA TABLA POR *
      *                   DEFECTO CON UN ARCHIVO RULES-IN OPCIONAL.    *
      * 15/12/2021  MVCH  TKT-229180 EL PAR CATEGORIA/SUBCATEGORIA     *
      *                   INVALIDO EN EL ARCHIVO DE REGLAS ABORTA LA   *
      *                   CORRIDA (ANTES SOLO SE REGISTRABA Y SEGUIA). *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CWCATMAP.
       AUTHOR.        ERICK RAMIREZ.
       INSTALLATION.  DEPTO. DE SISTEMAS - UNIDAD CASHEWISS.
       DATE-WRITTEN.  14/03/1987.
       DATE-COMPILED.
       SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           CLASS TIPO-REGLA-VALIDO IS "M" "D" "R" "C"
           UPSI-0 IS WS-TRAZA ON  STATUS IS WKS-TRAZA-ACTIVA
                             OFF STATUS IS WKS-TRAZA-INACTIVA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RULES-IN ASSIGN TO RULEIN
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-RULEIN.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  RULES-IN
           RECORDING MODE IS F.
       COPY CWRUL01.
      ******************************************************************
       WORKING-STORAGE SECTION.
       01  WKS-CAMPOS-DE-TRABAJO.
           05  WKS-NOMBRE-PROGRAMA     PIC X(08) VALUE "CWCATMAP".
           05  FILLER                  PIC X(12) VALUE SPACES.
       01  WKS-SWITCHES.
           05  WKS-PRIMERA-VEZ         PIC X(01) VALUE "S".
               88  ES-PRIMERA-VEZ             VALUE "S".
           05  WKS-REGLA-ENCONTRADA    PIC X(01) VALUE "N".
               88  REGLA-FUE-ENCONTRADA       VALUE "S".
           05  WKS-USA-ARCHIVO-REGLAS  PIC X(01) VALUE "N".
               88  USA-ARCHIVO-REGLAS         VALUE "S".
           05  WKS-CATALOGO-INVALIDO   PIC X(01) VALUE "N".
               88  CATALOGO-ES-INVALIDO       VALUE "S".
           05  WKS-PAR-VALIDO          PIC X(01) VALUE "N".
               88  PAR-ES-VALIDO              VALUE "S".
           05  WKS-TRAZA-ACTIVA        PIC X(01) VALUE "N".
           05  WKS-TRAZA-INACTIVA      PIC X(01) VALUE "S".
           05  FILLER                  PIC X(10) VALUE SPACES.
       01  FS-RULEIN                   PIC 9(02) VALUE ZEROS.
      ******************************************************************
      *    TABLA DE REGLAS ACTIVA EN MEMORIA: SE CARGA UNA SOLA VEZ    *
      *    POR CORRIDA, YA SEA DESDE RULES-IN O DESDE LA TABLA POR     *
      *    DEFECTO DE CWCAT01 (VER 010-CARGA-TABLA-REGLAS).            *
      ******************************************************************
       01  WKS-CANT-REGLAS              PIC 9(03) COMP VALUE ZEROS.
       01  WKS-TABLA-ACTIVA-REGLAS.
           05  WKS-REGLA-ACTIVA OCCURS 1 TO 500 TIMES
                                 DEPENDING ON WKS-CANT-REGLAS
                                 INDEXED BY WKS-IX-ACTIVA.
               10  WKS-RA-MAPPER-TYPE   PIC X(01).
               10  WKS-RA-LOOKUP-KEY    PIC X(45).
               10  WKS-RA-CATEGORY      PIC X(25).
               10  WKS-RA-SUBCATEGORY   PIC X(25).
       01  WKS-INDICES-DE-CARGA.
           05  WKS-IX-DEFECTO           PIC 9(02) COMP VALUE ZEROS.
      ******************************************************************
      *    CATALOGO FIJO Y TABLA DE REGLAS POR DEFECTO (CONSTANTES)    *
      ******************************************************************
       COPY CWCAT01.
      ******************************************************************
       LINKAGE SECTION.
       01  LK-PARAMETROS-MAPEO.
           05  LK-MAPPER-MERCHANT       PIC X(45).
           05  LK-MAPPER-DESCRIPTION    PIC X(45).
           05  LK-MAPPER-REG-CATEGORY   PIC X(45).
           05  LK-MAPPER-MERCH-CATEGORY PIC X(45).
           05  LK-MAPPER-CATEGORY       PIC X(25).
           05  LK-MAPPER-SUBCATEGORY    PIC X(25).
      ******************************************************************
       PROCEDURE DIVISION USING LK-PARAMETROS-MAPEO.
      *
       000-PRINCIPAL SECTION.
           IF ES-PRIMERA-VEZ
              PERFORM 010-CARGA-TABLA-REGLAS
                 THRU 010-CARGA-TABLA-REGLAS-E
              PERFORM 020-VALIDA-CATALOGO
                 THRU 020-VALIDA-CATALOGO-E
              MOVE "N" TO WKS-PRIMERA-VEZ
           END-IF
           MOVE SPACES TO LK-MAPPER-CATEGORY LK-MAPPER-SUBCATEGORY
           PERFORM 100-MAPEA-TRANSACCION
              THRU 100-MAPEA-TRANSACCION-E.
       000-PRINCIPAL-E. EXIT PROGRAM.
      *
      ******************************************************************
      *    CARGA DE LA TABLA DE REGLAS: INTENTA ABRIR RULES-IN; SI NO  *
      *    EXISTE (FS-RULEIN = 97, IGUAL QUE LOS DEMAS PROGRAMAS DEL   *
      *    DEPARTAMENTO CUANDO UN ARCHIVO OPCIONAL NO VIENE EN LA      *
      *    CORRIDA) SE USA LA TABLA POR DEFECTO DE CWCAT01.            *
      ******************************************************************
       010-CARGA-TABLA-REGLAS SECTION.
           OPEN INPUT RULES-IN
           IF FS-RULEIN = 97
              MOVE ZEROS TO FS-RULEIN
           END-IF
           EVALUATE FS-RULEIN
               WHEN 00
                   MOVE "S" TO WKS-USA-ARCHIVO-REGLAS
                   PERFORM 012-LEE-TABLA-DE-ARCHIVO
                      THRU 012-LEE-TABLA-DE-ARCHIVO-E
                   CLOSE RULES-IN
               WHEN 35
                   PERFORM 015-CARGA-TABLA-POR-DEFECTO
                      THRU 015-CARGA-TABLA-POR-DEFECTO-E
               WHEN OTHER
                   DISPLAY "****************************************"
                   DISPLAY "* CWCATMAP - ERROR AL ABRIR RULES-IN    *"
                   DISPLAY "* FILE STATUS = " FS-RULEIN
                   DISPLAY "****************************************"
                   MOVE 91 TO RETURN-CODE
                   STOP RUN
           END-EVALUATE.
       010-CARGA-TABLA-REGLAS-E. EXIT.
      *
       012-LEE-TABLA-DE-ARCHIVO SECTION.
           MOVE ZEROS TO WKS-CANT-REGLAS
           PERFORM 013-LEE-UN-REGISTRO
              THRU 013-LEE-UN-REGISTRO-E
              UNTIL FS-RULEIN = 10
                 OR WKS-CANT-REGLAS = 500.
       012-LEE-TABLA-DE-ARCHIVO-E. EXIT.
      *
       013-LEE-UN-REGISTRO SECTION.
           READ RULES-IN
               AT END
                   MOVE 10 TO FS-RULEIN
               NOT AT END
                   ADD 1 TO WKS-CANT-REGLAS
                   SET WKS-IX-ACTIVA TO WKS-CANT-REGLAS
                   MOVE CR-MAPPER-TYPE
                       TO WKS-RA-MAPPER-TYPE(WKS-IX-ACTIVA)
                   MOVE CR-LOOKUP-KEY
                       TO WKS-RA-LOOKUP-KEY(WKS-IX-ACTIVA)
                   MOVE CR-CATEGORY
                       TO WKS-RA-CATEGORY(WKS-IX-ACTIVA)
                   MOVE CR-SUBCATEGORY
                       TO WKS-RA-SUBCATEGORY(WKS-IX-ACTIVA)
           END-READ.
       013-LEE-UN-REGISTRO-E. EXIT.
      *
       015-CARGA-TABLA-POR-DEFECTO SECTION.
           MOVE 70 TO WKS-CANT-REGLAS
           PERFORM 016-COPIA-UNA-REGLA-DEFECTO
              THRU 016-COPIA-UNA-REGLA-DEFECTO-E
              VARYING WKS-IX-DEFECTO FROM 1 BY 1
              UNTIL WKS-IX-DEFECTO > 70.
       015-CARGA-TABLA-POR-DEFECTO-E. EXIT.
      *
       016-COPIA-UNA-REGLA-DEFECTO SECTION.
           SET WKS-IX-ACTIVA TO WKS-IX-DEFECTO
           SET WKS-IX-REGLA  TO WKS-IX-DEFECTO
           MOVE WKS-RD-MAPPER-TYPE(WKS-IX-REGLA)
               TO WKS-RA-MAPPER-TYPE(WKS-IX-ACTIVA)
           MOVE WKS-RD-LOOKUP-KEY(WKS-IX-REGLA)
               TO WKS-RA-LOOKUP-KEY(WKS-IX-ACTIVA)
           MOVE WKS-RD-CATEGORY(WKS-IX-REGLA)
               TO WKS-RA-CATEGORY(WKS-IX-ACTIVA)
           MOVE WKS-RD-SUBCATEGORY(WKS-IX-REGLA)
               TO WKS-RA-SUBCATEGORY(WKS-IX-ACTIVA).
       016-COPIA-UNA-REGLA-DEFECTO-E. EXIT.
      *
      ******************************************************************
      *    VALIDACION DEL CATALOGO: TODA REGLA CARGADA DEBE TENER UN   *
      *    PAR CATEGORIA/SUBCATEGORIA LEGAL; SI NO, SE ABORTA LA       *
      *    CORRIDA (REGLA DE NEGOCIO, NO SE PROCESA NADA).             *
      ******************************************************************
       020-VALIDA-CATALOGO SECTION.
           MOVE "N" TO WKS-CATALOGO-INVALIDO
           PERFORM 025-VALIDA-UNA-REGLA
              THRU 025-VALIDA-UNA-REGLA-E
              VARYING WKS-IX-ACTIVA FROM 1 BY 1
              UNTIL WKS-IX-ACTIVA > WKS-CANT-REGLAS
           IF CATALOGO-ES-INVALIDO
              DISPLAY "****************************************"
              DISPLAY "* CWCATMAP - CATALOGO DE CATEGORIAS     *"
              DISPLAY "* CONTIENE UN PAR CATEGORIA/SUBCATEGORIA*"
              DISPLAY "* NO VALIDO. CORRIDA ABORTADA.          *"
              DISPLAY "****************************************"
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF.
       020-VALIDA-CATALOGO-E. EXIT.
      *
       025-VALIDA-UNA-REGLA SECTION.
           MOVE "N" TO WKS-PAR-VALIDO
           PERFORM 027-BUSCA-EN-CATALOGO
              THRU 027-BUSCA-EN-CATALOGO-E
              VARYING WKS-IX-CATALOGO FROM 1 BY 1
              UNTIL WKS-IX-CATALOGO > 38
                 OR PAR-ES-VALIDO
           IF NOT PAR-ES-VALIDO
              MOVE "S" TO WKS-CATALOGO-INVALIDO
              DISPLAY "  REGLA INVALIDA - LLAVE: "
                      WKS-RA-LOOKUP-KEY(WKS-IX-ACTIVA)
              DISPLAY "  CATEGORIA: " WKS-RA-CATEGORY(WKS-IX-ACTIVA)
                      " / " WKS-RA-SUBCATEGORY(WKS-IX-ACTIVA)
           END-IF.
       025-VALIDA-UNA-REGLA-E. EXIT.
      *
       027-BUSCA-EN-CATALOGO SECTION.
           IF WKS-CAT-CATEGORIA(WKS-IX-CATALOGO) =
              WKS-RA-CATEGORY(WKS-IX-ACTIVA)
              AND (WKS-RA-SUBCATEGORY(WKS-IX-ACTIVA) = SPACES
                   OR WKS-CAT-SUBCATEGORIA(WKS-IX-CATALOGO) =
                      WKS-RA-SUBCATEGORY(WKS-IX-ACTIVA))
              MOVE "S" TO WKS-PAR-VALIDO
           END-IF.
       027-BUSCA-EN-CATALOGO-E. EXIT.
      *
      ******************************************************************
      *    CASCADA DE BUSQUEDA: MERCADOR, DESCRIPCION, CATEGORIA       *
      *    REGISTRADA, CATEGORIA DE MERCADOR. GANA LA PRIMERA QUE      *
      *    COINCIDA (REGLA DE NEGOCIO DEL MOTOR DE CATEGORIAS).        *
      ******************************************************************
       100-MAPEA-TRANSACCION SECTION.
           MOVE "N" TO WKS-REGLA-ENCONTRADA
           PERFORM 110-BUSCA-POR-MERCADOR
              THRU 110-BUSCA-POR-MERCADOR-E
              VARYING WKS-IX-ACTIVA FROM 1 BY 1
              UNTIL WKS-IX-ACTIVA > WKS-CANT-REGLAS
                 OR REGLA-FUE-ENCONTRADA
           IF NOT REGLA-FUE-ENCONTRADA
              PERFORM 120-BUSCA-POR-DESCRIPCION
                 THRU 120-BUSCA-POR-DESCRIPCION-E
                 VARYING WKS-IX-ACTIVA FROM 1 BY 1
                 UNTIL WKS-IX-ACTIVA > WKS-CANT-REGLAS
                    OR REGLA-FUE-ENCONTRADA
           END-IF
           IF NOT REGLA-FUE-ENCONTRADA
              PERFORM 130-BUSCA-POR-CATEGORIA-REG
                 THRU 130-BUSCA-POR-CATEGORIA-REG-E
                 VARYING WKS-IX-ACTIVA FROM 1 BY 1
                 UNTIL WKS-IX-ACTIVA > WKS-CANT-REGLAS
                    OR REGLA-FUE-ENCONTRADA
           END-IF
           IF NOT REGLA-FUE-ENCONTRADA
              PERFORM 140-BUSCA-POR-CATEGORIA-MERC
                 THRU 140-BUSCA-POR-CATEGORIA-MERC-E
                 VARYING WKS-IX-ACTIVA FROM 1 BY 1
                 UNTIL WKS-IX-ACTIVA > WKS-CANT-REGLAS
                    OR REGLA-FUE-ENCONTRADA
           END-IF.
       100-MAPEA-TRANSACCION-E. EXIT.
      *
       110-BUSCA-POR-MERCADOR SECTION.
           IF LK-MAPPER-MERCHANT NOT = SPACES
              AND WKS-RA-MAPPER-TYPE(WKS-IX-ACTIVA) = "M"
              AND WKS-RA-LOOKUP-KEY(WKS-IX-ACTIVA) = LK-MAPPER-MERCHANT
              PERFORM 150-DEVUELVE-REGLA THRU 150-DEVUELVE-REGLA-E
           END-IF.
       110-BUSCA-POR-MERCADOR-E. EXIT.
      *
       120-BUSCA-POR-DESCRIPCION SECTION.
           IF LK-MAPPER-DESCRIPTION NOT = SPACES
              AND WKS-RA-MAPPER-TYPE(WKS-IX-ACTIVA) = "D"
              AND WKS-RA-LOOKUP-KEY(WKS-IX-ACTIVA)
                  = LK-MAPPER-DESCRIPTION
              PERFORM 150-DEVUELVE-REGLA THRU 150-DEVUELVE-REGLA-E
           END-IF.
       120-BUSCA-POR-DESCRIPCION-E. EXIT.
      *
       130-BUSCA-POR-CATEGORIA-REG SECTION.
           IF LK-MAPPER-REG-CATEGORY NOT = SPACES
              AND WKS-RA-MAPPER-TYPE(WKS-IX-ACTIVA) = "R"
              AND WKS-RA-LOOKUP-KEY(WKS-IX-ACTIVA)
                  = LK-MAPPER-REG-CATEGORY
              PERFORM 150-DEVUELVE-REGLA THRU 150-DEVUELVE-REGLA-E
           END-IF.
       130-BUSCA-POR-CATEGORIA-REG-E. EXIT.
      *
       140-BUSCA-POR-CATEGORIA-MERC SECTION.
           IF LK-MAPPER-MERCH-CATEGORY NOT = SPACES
              AND WKS-RA-MAPPER-TYPE(WKS-IX-ACTIVA) = "C"
              AND WKS-RA-LOOKUP-KEY(WKS-IX-ACTIVA)
                  = LK-MAPPER-MERCH-CATEGORY
              PERFORM 150-DEVUELVE-REGLA THRU 150-DEVUELVE-REGLA-E
           END-IF.
       140-BUSCA-POR-CATEGORIA-MERC-E. EXIT.
      *
       150-DEVUELVE-REGLA SECTION.
           MOVE WKS-RA-CATEGORY(WKS-IX-ACTIVA) TO LK-MAPPER-CATEGORY
           MOVE WKS-RA-SUBCATEGORY(WKS-IX-ACTIVA)
               TO LK-MAPPER-SUBCATEGORY
           MOVE "S" TO WKS-REGLA-ENCONTRADA.
       150-DEVUELVE-REGLA-E. EXIT.
