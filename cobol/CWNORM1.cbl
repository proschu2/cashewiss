      ******************************************************************
      * FECHA       : 14/03/1987                                      *
      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
      * APLICACION  : CASHEWISS - CUADRE DE GASTOS PERSONALES          *
      * PROGRAMA    : CWNORM1                                          *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : PROGRAMA DESPACHADOR DE LA CORRIDA CASHEWISS.    *
      *             : LEE DE SYSIN EL CODIGO DEL PROCESADOR A CORRER   *
      *             : (SWISSCARD/VISECA/MIGROS/ZKB), LO VALIDA CONTRA  *
      *             : LA TABLA DE PROCESADORES INSTALADOS Y LLAMA, POR *
      *             : NOMBRE DINAMICO, AL PROGRAMA NORMALIZADOR QUE LE *
      *             : CORRESPONDE. EL RENGLON DE FECHAS (DATE-FROM /   *
      *             : DATE-TO) QUEDA EN SYSIN PARA QUE EL PROCESADOR   *
      *             : LLAMADO LO LEA A SU VEZ.                         *
      * ARCHIVOS    : NINGUNO PROPIO (DELEGA EN EL PROCESADOR LLAMADO) *
      * ACCION (ES) : P=PROCESAR UN LOTE CASHEWISS                     *
      * INSTALADO   : 14/03/1987                                       *
      * BPM/RATIONAL: 228866                                           *
      * NOMBRE      : DESPACHADOR DE PROCESADORES CASHEWISS            *
      ******************************************************************
      * BITACORA DE CAMBIOS                                            *
      * 14/03/1987  PEDR  TKT-00112  VERSION INICIAL, MENU DE CUADRE   *
      *                   LOCAL CON SELECCION POR TECLADO.             *
      * 22/06/1998  IPOR  TKT-00512  REVISION DE SIGLO (Y2K): FECHAS A *
      *                   8 DIGITOS EN LOS PROCESADORES HIJOS.         *
      * 17/08/2021  EDRD  TKT-228866 REESCRITURA COMO DESPACHADOR POR  *
      *                   PARAMETRO DE SYSIN PARA LOS CUATRO           *
      *                   PROCESADORES CASHEWISS; SE AGREGA LA TABLA   *
      *                   DE PROCESADORES INSTALADOS Y LA LLAMADA      *
      *                   DINAMICA POR NOMBRE DE PROGRAMA.             *
      * 02/11/2021  EDRD  TKT-228931 SE AGREGA EL MENSAJE DE ERROR Y EL*
      *                   ABORTO DE LA CORRIDA CUANDO EL CODIGO DE     *
      *                   PROCESADOR NO ESTA EN LA TABLA.              *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CWNORM1.
       AUTHOR.        ERICK RAMIREZ.
       INSTALLATION.  DEPTO. DE SISTEMAS - UNIDAD CASHEWISS.
       DATE-WRITTEN.  14/03/1987.
       DATE-COMPILED.
       SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS TIPO-PROCESADOR-VALIDO IS "A" THRU "Z"
           UPSI-0 IS WS-TRAZA ON  STATUS IS WKS-TRAZA-ACTIVA
                             OFF STATUS IS WKS-TRAZA-INACTIVA.
      ******************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WKS-CAMPOS-DE-TRABAJO.
           05  WKS-PROGRAMA            PIC X(08) VALUE "CWNORM1".
           05  FILLER                  PIC X(10) VALUE SPACES.
       01  WKS-SWITCHES.
           05  WKS-PROCESADOR-HALLADO  PIC X(01) VALUE "N".
               88  CODIGO-ENCONTRADO          VALUE "S".
           05  WKS-TRAZA-ACTIVA        PIC X(01) VALUE "N".
           05  WKS-TRAZA-INACTIVA      PIC X(01) VALUE "S".
           05  FILLER                  PIC X(10) VALUE SPACES.
      *
      *    TARJETA DE SELECCION LEIDA DE SYSIN: TRAE UNICAMENTE EL
      *    CODIGO DEL PROCESADOR A CORRER. EL RENGLON SIGUIENTE DE
      *    SYSIN (RANGO DE FECHAS) LO LEE DIRECTAMENTE EL PROGRAMA
      *    PROCESADOR AL SER LLAMADO.
       01  WKS-TARJETA-PARAMETRO.
           05  WKS-CODIGO-PROCESADOR   PIC X(10).
           05  FILLER                  PIC X(06).
       01  WKS-TARJETA-PARAMETRO-R REDEFINES WKS-TARJETA-PARAMETRO.
           05  WKS-CODIGO-ALFA         PIC X(16).
      *
      *    FECHA DE SISTEMA PARA EL ENCABEZADO DEL MENSAJE DE ERROR.
       01  WKS-FECHA-SISTEMA           PIC 9(06) VALUE ZEROS.
       01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
           05  WKS-FS-AA               PIC 9(02).
           05  WKS-FS-MM               PIC 9(02).
           05  WKS-FS-DD               PIC 9(02).
      *
      *    TABLA DE PROCESADORES INSTALADOS: CODIGO DE PROCESADOR Y
      *    NOMBRE DEL PROGRAMA NORMALIZADOR QUE LE CORRESPONDE.
       01  WKS-TABLA-PROCESADORES-INI.
           05  FILLER  PIC X(20) VALUE "SWISSCARDCWSWPRC    ".
           05  FILLER  PIC X(20) VALUE "VISECA   CWVIPRC    ".
           05  FILLER  PIC X(20) VALUE "MIGROS   CWMBPRC    ".
           05  FILLER  PIC X(20) VALUE "ZKB      CWZKPRC    ".
       01  WKS-TABLA-PROCESADORES REDEFINES WKS-TABLA-PROCESADORES-INI.
           05  WKS-TP-ENTRADA OCCURS 4 TIMES
                              INDEXED BY WKS-IX-PROC.
               10  WKS-TP-CODIGO       PIC X(09).
               10  WKS-TP-PROGRAMA     PIC X(08).
               10  FILLER              PIC X(03).
      *
       01  WKS-PROGRAMA-SELECCIONADO   PIC X(08) VALUE SPACES.
      ******************************************************************
       PROCEDURE DIVISION.
       000-PRINCIPAL SECTION.
           PERFORM 010-INICIO THRU 010-INICIO-E
           PERFORM 020-BUSCA-PROCESADOR THRU 020-BUSCA-PROCESADOR-E
           IF CODIGO-ENCONTRADO
              PERFORM 030-EJECUTA-PROCESADOR
                  THRU 030-EJECUTA-PROCESADOR-E
           ELSE
              PERFORM 040-RECHAZA-CODIGO THRU 040-RECHAZA-CODIGO-E
           END-IF
           STOP RUN.
       000-PRINCIPAL-E. EXIT.
      *
       010-INICIO SECTION.
           ACCEPT WKS-CODIGO-ALFA FROM SYSIN
           ACCEPT WKS-FECHA-SISTEMA FROM DATE.
       010-INICIO-E. EXIT.
      *
       020-BUSCA-PROCESADOR SECTION.
           MOVE "N" TO WKS-PROCESADOR-HALLADO
           PERFORM 025-COMPARA-CODIGO THRU 025-COMPARA-CODIGO-E
               VARYING WKS-IX-PROC FROM 1 BY 1
               UNTIL WKS-IX-PROC > 4 OR CODIGO-ENCONTRADO.
       020-BUSCA-PROCESADOR-E. EXIT.
      *
       025-COMPARA-CODIGO SECTION.
           IF WKS-CODIGO-PROCESADOR(1:9) = WKS-TP-CODIGO(WKS-IX-PROC)
              MOVE "S" TO WKS-PROCESADOR-HALLADO
              MOVE WKS-TP-PROGRAMA(WKS-IX-PROC)
                  TO WKS-PROGRAMA-SELECCIONADO
           END-IF.
       025-COMPARA-CODIGO-E. EXIT.
      *
       030-EJECUTA-PROCESADOR SECTION.
           CALL WKS-PROGRAMA-SELECCIONADO.
       030-EJECUTA-PROCESADOR-E. EXIT.
      *
       040-RECHAZA-CODIGO SECTION.
           DISPLAY "****************************************"
           DISPLAY "* CWNORM1 - CODIGO DE PROCESADOR INVALIDO *"
           DISPLAY "* CODIGO RECIBIDO : " WKS-CODIGO-PROCESADOR
           DISPLAY "* FECHA DE CORRIDA: " WKS-FECHA-SISTEMA
           DISPLAY "* PROCESADORES VALIDOS: SWISSCARD, VISECA,"
           DISPLAY "* MIGROS, ZKB"
           DISPLAY "****************************************"
           MOVE 91 TO RETURN-CODE.
       040-RECHAZA-CODIGO-E. EXIT.
